000100 *****************************************************************
000200 * TFSFARE.cpybk
000300 * TRF FARE COLLECTION - STOP-PAIR FARE TABLE (MASTER REFERENCE)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * TRFP001 RHALIM  14/03/1989 - INITIAL VERSION - FLAT FARE BY
001000 *                             ROUTE SEGMENT ONLY
001100 * TRFP040 NGTEOH  08/02/1994 - KEY CHANGED FROM ROUTE SEGMENT TO
001200 *                             BOARDING/ALIGHTING STOP PAIR
001300 * TRFY2K3 LKSIEW  05/01/1999 - Y2K REMEDIATION - NO DATE FIELDS
001400 *                             ON THIS TABLE, REVIEWED AND CLOSED
001500 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001600 *                             E-REQUEST# 58120 - LOADED INTO AN
001700 *                             IN-MEMORY TABLE FOR THE NIGHTLY RUN
001800 *----------------------------------------------------------------
001900 05  TFSFARE-FROM-STOP         PIC X(10).
002000*                        ORIGIN (BOARDING) STOP
002100 05  TFSFARE-TO-STOP           PIC X(10).
002200*                        DESTINATION (ALIGHTING) STOP
002300 05  TFSFARE-AMOUNT            PIC S9(03)V9(02) COMP-3.
002400*                        FARE FOR THE STOP PAIR, 2 DECIMALS
002500 05  FILLER                    PIC X(06).
