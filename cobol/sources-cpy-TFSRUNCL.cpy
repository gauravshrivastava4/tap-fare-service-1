000100 *****************************************************************
000200 * TFSRUNCL.cpybk
000300 * TRF FARE COLLECTION - NIGHTLY RUN CONTROL (SINGLE RECORD)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * TRFP002 RHALIM  21/03/1989 - INITIAL VERSION - ONE FLAG RECORD
001000 *                             STOPS TWO FAREBOX RUNS OVERLAPPING
001100 * TRFY2K4 LKSIEW  12/01/1999 - Y2K REMEDIATION - LAST RUN DATE
001200 *                             EXPANDED FROM YYMMDD TO CENTURY
001300 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001400 *                             E-REQUEST# 58120 - STATUS VALUES
001500 *                             RENAMED STARTED/COMPLETED/FAILED
001600 *----------------------------------------------------------------
001700 05  TFSRUNCL-JOBID             PIC X(08).
001800*                        FIXED JOB IDENTIFIER FOR THIS NIGHTLY RUN
001900 05  TFSRUNCL-STATUS            PIC X(01).
002000*                        CURRENT STATE OF THE RUN
002100     88  TFSRUNCL-IS-IDLE                    VALUE " ".
002200     88  TFSRUNCL-IS-STARTED                 VALUE "S".
002300     88  TFSRUNCL-IS-COMPLETED               VALUE "C".
002400     88  TFSRUNCL-IS-FAILED                  VALUE "F".
002500 05  TFSRUNCL-LASTDTE           PIC 9(08).
002600*                        DATE OF LAST STATE CHANGE, CCYYMMDD
002700 05  TFSRUNCL-LASTTIM           PIC 9(06).
002800*                        TIME OF LAST STATE CHANGE, HHMMSS
002900 05  FILLER                     PIC X(05).
