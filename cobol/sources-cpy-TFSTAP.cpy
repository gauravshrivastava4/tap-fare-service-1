000100 *****************************************************************
000200 * TFSTAP.cpybk
000300 * TRF FARE COLLECTION - TAP EVENT DETAIL (ONE ROW PER CARD TAP)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * TRFP001 RHALIM  14/03/1989 - INITIAL VERSION - FAREBOX TALLY
001000 *                             CARRIES ONLY STOP AND FARECARD NO.
001100 * TRFP014 RHALIM  02/09/1991 - ADD COMPANY/BUS UNIT FIELDS FOR
001200 *                             CONTRACT CARRIER SETTLEMENT
001300 * TRFY2K1 LKSIEW  19/11/1998 - Y2K REMEDIATION - DATE-TIME FIELD
001400 *                             EXPANDED FROM YYMMDD TO FULL
001500 *                             YYYY-MM-DD HH:MM:SS TAP TIMESTAMP
001600 * TRFP098 ACNTWP  07/05/2011 - ADD TAP DIRECTION (ON/OFF) FIELD
001700 *                             FOR OPEN-LOOP GATELESS BUS PILOT
001800 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001900 *                             E-REQUEST# 58120 - RELAID FIELD
002000 *                             FOR THE NIGHTLY TRIPS-FROM-TAPS RUN
002100 *----------------------------------------------------------------
002200 05  TFSTAP-ID                 PIC 9(09).
002300*                        TAP EVENT UNIQUE ID
002400 05  TFSTAP-DTTM-RAW           PIC X(19).
002500*                        TAP DATE/TIME  YYYY-MM-DD HH:MM:SS       TRFY2K1 
002600 05  TFSTAP-DTTM-PARTS REDEFINES TFSTAP-DTTM-RAW.
002700     10  TFSTAP-DTTM-YYYY      PIC 9(04).
002800     10  FILLER                PIC X(01).
002900     10  TFSTAP-DTTM-MM        PIC 9(02).
003000     10  FILLER                PIC X(01).
003100     10  TFSTAP-DTTM-DD        PIC 9(02).
003200     10  FILLER                PIC X(01).
003300     10  TFSTAP-DTTM-HH        PIC 9(02).
003400     10  FILLER                PIC X(01).
003500     10  TFSTAP-DTTM-MN        PIC 9(02).
003600     10  FILLER                PIC X(01).
003700     10  TFSTAP-DTTM-SS        PIC 9(02).
003800 05  TFSTAP-TYPE               PIC X(03).                         TRFP098 
003900*                        ON OR OFF TAP
004000     88  TFSTAP-IS-ON                     VALUE "ON ".
004100     88  TFSTAP-IS-OFF                    VALUE "OFF".
004200 05  TFSTAP-STOP               PIC X(10).
004300*                        STOP/LOCATION CODE OF THE TAP
004400 05  TFSTAP-COMPANY            PIC X(10).                         TRFP014 
004500*                        OPERATING BUS COMPANY CODE
004600 05  TFSTAP-BUS                PIC X(10).                         TRFP014 
004700*                        BUS UNIT ID
004800 05  TFSTAP-PAN                PIC X(19).
004900*                        CARD (PAN) TAPPED
005000 05  FILLER                    PIC X(07).
