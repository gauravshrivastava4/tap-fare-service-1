000100 *****************************************************************
000200 * TFSTRIP.cpybk
000300 * TRF FARE COLLECTION - DERIVED TRIP DETAIL (ONE ROW PER TRIP)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * TRFP001 RHALIM  14/03/1989 - INITIAL VERSION - ONE LINE PER
001000 *                             COMPLETED FAREBOX RUN
001100 * TRFP055 NGTEOH  11/06/1995 - CARRY CANCELLED AND INCOMPLETE
001200 *                             TRIPS ON THE SAME OUTPUT LAYOUT
001300 * TRFY2K2 LKSIEW  21/12/1998 - Y2K REMEDIATION - STARTED/FINISHED
001400 *                             TIMESTAMPS EXPANDED TO CENTURY FORM
001500 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001600 *                             E-REQUEST# 58120 - TRIP NOW CARRIES
001700 *                             THE CHARGE AMOUNT AS PACKED DECIMAL
001800 *----------------------------------------------------------------
001900 05  TFSTRIP-STARTED           PIC X(19).
002000*                        TAP-ON TIMESTAMP, SPACES IF NO ON TAP
002100 05  TFSTRIP-FINISHED          PIC X(19).
002200*                        TAP-OFF TIMESTAMP, SPACES IF NO OFF TAP
002300 05  TFSTRIP-DURSECS           PIC 9(09).
002400*                        ELAPSED SECONDS, ZERO IF NOT COMPLETED
002500 05  TFSTRIP-FROM-STOP         PIC X(10).
002600*                        STOP OF THE ON TAP, SPACES IF NONE
002700 05  TFSTRIP-TO-STOP           PIC X(10).
002800*                        STOP OF THE OFF TAP, SPACES IF NONE
002900 05  TFSTRIP-CHARGE            PIC S9(05)V9(02) COMP-3.
003000*                        FARE CHARGED, 2 DECIMALS
003100 05  TFSTRIP-COMPANY           PIC X(10).
003200*                        OPERATING BUS COMPANY CODE
003300 05  TFSTRIP-BUS               PIC X(10).
003400*                        BUS UNIT ID
003500 05  TFSTRIP-PAN               PIC X(19).
003600*                        CARD (PAN) OF THE TRIP
003700 05  TFSTRIP-STATUS            PIC X(10).
003800*                        TRIP OUTCOME
003900     88  TFSTRIP-IS-COMPLETED              VALUE "COMPLETED ".
004000     88  TFSTRIP-IS-CANCELLED              VALUE "CANCELLED ".
004100     88  TFSTRIP-IS-INCOMPLETE             VALUE "INCOMPLETE".
004200 05  FILLER                    PIC X(08).
