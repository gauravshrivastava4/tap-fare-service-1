000100 *****************************************************************
000200 * VFARE.cpybk
000300 * LINKAGE RECORD FOR CALL TO TRFVFARE (FARE CALCULATOR)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001000 *                             E-REQUEST# 58120 - INITIAL VERSION
001100 *----------------------------------------------------------------
001200 01  WK-C-VFARE-RECORD.
001300     05  WK-C-VFARE-INPUT.
001400         10  WK-C-VFARE-MODE        PIC X(01).
001500*                        "P" = STOP-PAIR FARE, "M" = MAX STOP FARE
001600             88  WK-C-VFARE-MODE-PAIR          VALUE "P".
001700             88  WK-C-VFARE-MODE-MAX           VALUE "M".
001800         10  WK-C-VFARE-FROM-STOP   PIC X(10).
001900         10  WK-C-VFARE-TO-STOP     PIC X(10).
002000         10  WK-C-VFARE-FARCNT      PIC 9(05) COMP.
002100         10  WK-C-VFARE-FARTBL OCCURS 00500 TIMES
002200                 INDEXED BY WK-X-VFARE-FARIDX.
002300             COPY TFSFARE.
002400         10  WK-C-VFARE-MAXCNT      PIC 9(05) COMP.
002500         10  WK-C-VFARE-MAXTBL OCCURS 00200 TIMES
002600                 INDEXED BY WK-X-VFARE-MAXIDX.
002700             15  WK-C-VFARE-MAXSTOP     PIC X(10).
002800             15  WK-C-VFARE-MAXAMT      PIC S9(05)V9(02) COMP-3.
002900     05  WK-C-VFARE-OUTPUT.
003000         10  WK-C-VFARE-AMOUNT      PIC S9(05)V9(02) COMP-3.
003100         10  WK-C-VFARE-FOUND       PIC X(01).
003200             88  WK-C-VFARE-IS-FOUND           VALUE "Y".
003300             88  WK-C-VFARE-NOT-FOUND          VALUE "N".
