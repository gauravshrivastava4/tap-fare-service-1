000100 *****************************************************************
000200 * VTRIP.cpybk
000300 * LINKAGE RECORD FOR CALL TO TRFVTRIP (DERIVE TRIPS FROM TAPS)
000400 *****************************************************************
000500 * HISTORY OF MODIFICATION:
000600 *****************************************************************
000700 * TAG     DEV     DATE       DESCRIPTION
000800 * ------- ------- ---------- -----------------------------------
000900 * FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ#FARE1
001000 *                             E-REQUEST# 58120 - INITIAL VERSION
001100 * FARP007 ACNMTW  19/03/2026 - E-REQUEST# 58120 - SPLIT MAX-FARE
001200 *                             TABLE OUT FROM THE FARE TABLE SO
001300 *                             TRFVFARE CAN BE CALLED FOR EITHER
001400 *----------------------------------------------------------------
001500 01  WK-C-VTRIP-RECORD.
001600     05  WK-C-VTRIP-INPUT.
001700         10  WK-C-VTRIP-TAPCNT      PIC 9(05) COMP.
001800*                        NUMBER OF TAPS LOADED FOR THE RUN
001900         10  WK-C-VTRIP-TAPTBL OCCURS 05000 TIMES
002000                 INDEXED BY WK-X-VTRIP-TAPIDX.
002100             COPY TFSTAP.
002200         10  WK-C-VTRIP-FARCNT      PIC 9(05) COMP.
002300*                        NUMBER OF STOP-PAIR FARE ROWS LOADED
002400         10  WK-C-VTRIP-FARTBL OCCURS 00500 TIMES
002500                 INDEXED BY WK-X-VTRIP-FARIDX.
002600             COPY TFSFARE.
002700         10  WK-C-VTRIP-MAXCNT      PIC 9(05) COMP.
002800*                        NUMBER OF DISTINCT STOPS IN THE MAX TABLE
002900         10  WK-C-VTRIP-MAXTBL OCCURS 00200 TIMES
003000                 INDEXED BY WK-X-VTRIP-MAXIDX.
003100             15  WK-C-VTRIP-MAXSTOP     PIC X(10).
003200             15  WK-C-VTRIP-MAXAMT      PIC S9(05)V9(02) COMP-3.
003300     05  WK-C-VTRIP-OUTPUT.
003400         10  WK-C-VTRIP-TRPCNT      PIC 9(05) COMP.
003500*                        NUMBER OF TRIPS BUILT BY THIS CALL
003600         10  WK-C-VTRIP-TRPTBL OCCURS 05000 TIMES
003700                 INDEXED BY WK-X-VTRIP-TRPIDX.
003800             COPY TFSTRIP.
