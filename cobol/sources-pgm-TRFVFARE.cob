000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      TRFVFARE.
000300 AUTHOR.          RAHMAT HALIM.
000400 INSTALLATION.    TRF FARE COLLECTION - NIGHTLY BATCH.
000500 DATE-WRITTEN.    22 MAR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        PRODUCTION - OPERATIONS SCHEDULER ONLY.
000800*------------------------------------------------------------*
000900*DESCRIPTION : SUBROUTINE - FARE CALCULATOR.  GIVEN MODE "P"
001000*              RETURNS THE TARIFF FOR A FROM/TO STOP PAIR;
001100*              GIVEN MODE "M" RETURNS THE HIGHEST TARIFF ON
001200*              RECORD FOR A SINGLE STOP (USED WHEN A TRIP HAS
001300*              NO MATCHING PARTNER TAP).  CALLED ONCE PER
001400*              QUALIFYING TAP BY TRFVTRIP - NO FILE I-O OF
001500*              ITS OWN, THE FARE/MAX-FARE TABLES ARE PASSED
001600*              IN BY THE CALLER.
001700*------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*------------------------------------------------------------*
002000* TAG     DEV     DATE       DESCRIPTION
002100* ------- ------- ---------- -----------------------------
002200* TRFP003 RHALIM  22/03/1989 - INITIAL VERSION - PAIR LOOKUP
002300*                   ONLY, SINGLE COMPANY FARE TABLE
002400* TRFP041 NGTEOH  08/02/1994 - ADD MODE "M" MAX-STOP LOOKUP
002500*                   FOR ORPHANED/INCOMPLETE TAPS
002600* FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ
002700*                   #FARE1, E-REQUEST# 58120 - TABLES NOW
002800*                   PASSED BY THE CALLER, NOT READ FROM
002900*                   TFSFARE DIRECTLY
003000*------------------------------------------------------------*
003100 EJECT
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                   CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100 EJECT
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  FILLER                      PIC X(24) VALUE
004500     "** PROGRAM TRFVFARE **".
004600
004700*-------------- PROGRAM WORKING STORAGE ----------------------*
004800 01  WK-C-COMMON.
004900     COPY ASCMWS.
005000
005100 01  WK-C-WORK-AREA.
005200     05  WK-C-SRCH-KEY.
005300         10  WK-C-SRCH-FROM       PIC X(10).
005400         10  WK-C-SRCH-TO         PIC X(10).
005500     05  WK-C-FARE-FOUND          PIC X(01) VALUE "N".
005600         88  WK-C-FARE-FOUND-YES           VALUE "Y".
005700     05  WK-C-MAXSTOP-FOUND       PIC X(01) VALUE "N".
005800         88  WK-C-MAXSTOP-FOUND-YES        VALUE "Y".
005900     05  WK-C-TRACE-LINE          PIC X(40).
006000     05  FILLER                   PIC X(01).
006100
006200 01  WK-C-SRCH-KEY-REDEF REDEFINES WK-C-SRCH-KEY.
006300     05  WK-C-SRCH-KEY-FULL       PIC X(20).
006400
006500 01  WK-C-TRACE-LINE-PARTS REDEFINES WK-C-TRACE-LINE.
006600     05  WK-C-TRACE-FROM-PART     PIC X(20).
006700     05  WK-C-TRACE-TO-PART       PIC X(20).
006800
006900 01  WK-C-AMOUNT-WORK.
007000     05  WK-C-AMOUNT-PACKED       PIC S9(05)V9(02) COMP-3
007100                                   VALUE ZERO.
007200 01  WK-C-AMOUNT-WORK-REDEF REDEFINES WK-C-AMOUNT-WORK.
007300     05  WK-C-AMOUNT-PACKED-X     PIC X(04).
007400
007500 01  WK-N-WORK-AREA.
007600     05  WK-N-FARIDX              PIC 9(05) COMP.
007700     05  WK-N-MAXIDX              PIC 9(05) COMP.
007800     05  FILLER                   PIC X(01).
007900 EJECT
008000 LINKAGE SECTION.
008100     COPY VFARE.
008200 EJECT
008300 PROCEDURE DIVISION USING WK-C-VFARE-RECORD.
008400 MAIN-MODULE.
008500     PERFORM B000-MAIN-PROCESSING
008600        THRU B999-MAIN-PROCESSING-EX.
008700     GOBACK.
008800 EJECT
008900*--------------------------------------------------------------*
009000 B000-MAIN-PROCESSING.
009100*--------------------------------------------------------------*
009200     INITIALIZE WK-C-VFARE-OUTPUT.
009300     SET WK-C-VFARE-NOT-FOUND    TO    TRUE.
009400
009500     EVALUATE TRUE
009600         WHEN WK-C-VFARE-MODE-PAIR
009700             PERFORM B100-CALC-PAIR-FARE
009800                THRU B199-CALC-PAIR-FARE-EX
009900         WHEN WK-C-VFARE-MODE-MAX
010000             PERFORM B200-CALC-MAX-FARE
010100                THRU B299-CALC-MAX-FARE-EX
010200         WHEN OTHER
010300             DISPLAY "TRFVFARE - INVALID MODE RECEIVED"
010400     END-EVALUATE.
010500*--------------------------------------------------------------*
010600 B999-MAIN-PROCESSING-EX.
010700*--------------------------------------------------------------*
010800     EXIT.
010900 EJECT
011000*--------------------------------------------------------------*
011100 B100-CALC-PAIR-FARE.
011200*--------------------------------------------------------------*
011300     MOVE WK-C-VFARE-FROM-STOP   TO    WK-C-SRCH-FROM.
011400     MOVE WK-C-VFARE-TO-STOP     TO    WK-C-SRCH-TO.
011500     MOVE "N"                    TO    WK-C-FARE-FOUND.
011600
011700     PERFORM B110-SCAN-FARE-TABLE
011800        THRU B119-SCAN-FARE-TABLE-EX
011900        VARYING WK-N-FARIDX FROM 1 BY 1
012000        UNTIL WK-N-FARIDX > WK-C-VFARE-FARCNT
012100        OR WK-C-FARE-FOUND-YES.
012200
012300     IF  NOT WK-C-FARE-FOUND-YES
012400         MOVE WK-C-SRCH-KEY-FULL TO    WK-C-TRACE-FROM-PART
012500         DISPLAY "TRFVFARE - FARE PAIR NOT FOUND - "
012600                 WK-C-TRACE-FROM-PART
012700         MOVE ZERO                TO   WK-C-VFARE-AMOUNT
012800     END-IF.
012900*--------------------------------------------------------------*
013000 B199-CALC-PAIR-FARE-EX.
013100*--------------------------------------------------------------*
013200     EXIT.
013300*--------------------------------------------------------------*
013400 B110-SCAN-FARE-TABLE.
013500*--------------------------------------------------------------*
013600     SET WK-X-VFARE-FARIDX        TO    WK-N-FARIDX.
013700     IF  TFSFARE-FROM-STOP OF WK-C-VFARE-FARTBL
013800             (WK-X-VFARE-FARIDX) = WK-C-SRCH-FROM
013900         AND TFSFARE-TO-STOP OF WK-C-VFARE-FARTBL
014000             (WK-X-VFARE-FARIDX) = WK-C-SRCH-TO
014100         MOVE TFSFARE-AMOUNT OF WK-C-VFARE-FARTBL
014200             (WK-X-VFARE-FARIDX)  TO    WK-C-VFARE-AMOUNT
014300         SET WK-C-VFARE-IS-FOUND  TO    TRUE
014400         MOVE "Y"                 TO    WK-C-FARE-FOUND
014500     END-IF.
014600*--------------------------------------------------------------*
014700 B119-SCAN-FARE-TABLE-EX.
014800*--------------------------------------------------------------*
014900     EXIT.
015000 EJECT
015100*--------------------------------------------------------------*
015200 B200-CALC-MAX-FARE.
015300*--------------------------------------------------------------*
015400     MOVE ZERO                   TO    WK-C-VFARE-AMOUNT.
015500     MOVE "N"                    TO    WK-C-MAXSTOP-FOUND.
015600
015700     PERFORM B210-SCAN-MAX-TABLE
015800        THRU B219-SCAN-MAX-TABLE-EX
015900        VARYING WK-N-MAXIDX FROM 1 BY 1
016000        UNTIL WK-N-MAXIDX > WK-C-VFARE-MAXCNT
016100        OR WK-C-MAXSTOP-FOUND-YES.
016200
016300     IF  WK-C-MAXSTOP-FOUND-YES
016400         SET WK-C-VFARE-IS-FOUND  TO    TRUE
016500     ELSE
016600         MOVE WK-C-VFARE-FROM-STOP
016700                                   TO    WK-C-TRACE-TO-PART
016800         DISPLAY "TRFVFARE - MAX FARE NOT FOUND - "
016900                 WK-C-TRACE-TO-PART
017000     END-IF.
017100*--------------------------------------------------------------*
017200 B299-CALC-MAX-FARE-EX.
017300*--------------------------------------------------------------*
017400     EXIT.
017500*--------------------------------------------------------------*
017600 B210-SCAN-MAX-TABLE.
017700*--------------------------------------------------------------*
017800     SET WK-X-VFARE-MAXIDX        TO    WK-N-MAXIDX.
017900     IF  WK-C-VFARE-MAXSTOP (WK-X-VFARE-MAXIDX)
018000             = WK-C-VFARE-FROM-STOP
018100         MOVE WK-C-VFARE-MAXAMT (WK-X-VFARE-MAXIDX)
018200             TO WK-C-VFARE-AMOUNT
018300         MOVE "Y"                 TO    WK-C-MAXSTOP-FOUND
018400     END-IF.
018500*--------------------------------------------------------------*
018600 B219-SCAN-MAX-TABLE-EX.
018700*--------------------------------------------------------------*
018800     EXIT.
