000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      TRFVTRIP.
000300 AUTHOR.          RAHMAT HALIM.
000400 INSTALLATION.    TRF FARE COLLECTION - NIGHTLY BATCH.
000500 DATE-WRITTEN.    17 MAR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        PRODUCTION - OPERATIONS SCHEDULER ONLY.
000800*------------------------------------------------------------*
000900*DESCRIPTION : SUBROUTINE - DERIVES ONE TRIP PER QUALIFYING
001000*              TAP.  MAKES A SINGLE FORWARD PASS OVER THE TAP
001100*              TABLE BUILT BY TRFXTAPS.  EACH ON TAP IS PAIRED
001200*              WITH THE FIRST OFF TAP FOUND AHEAD OF IT FOR THE
001300*              SAME CARD AND THE SAME CALENDAR DATE; AN OFF TAP
001400*              LEFT WITHOUT AN ON PARTNER IS TREATED AS AN
001500*              ORPHAN AND PRODUCES ITS OWN INCOMPLETE TRIP.
001600*              CALLS TRFVFARE FOR EVERY FARE-BEARING TRIP.
001700*------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*------------------------------------------------------------*
002000* TAG     DEV     DATE       DESCRIPTION
002100* ------- ------- ---------- -----------------------------
002200* TRFP001 RHALIM  17/03/1989 - INITIAL VERSION - SINGLE PASS,
002300*                   ON/OFF PAIRING, COMPLETED TRIPS ONLY
002400* TRFP055 NGTEOH  11/06/1995 - ADD CANCELLED (SAME-STOP) AND
002500*                   INCOMPLETE (ORPHAN/UNMATCHED) TRIP TYPES
002600* TRFP098 ACNTWP  07/05/2011 - OPEN-LOOP GATELESS BUS PILOT -
002700*                   HONOUR TAP DIRECTION INSTEAD OF INFERRING
002800*                   ON/OFF FROM POSITION IN THE FILE
002900* FARP001 ACNMTW  03/03/2026 - TAP FARE SVCS REWRITE - PROJ
003000*                   #FARE1, E-REQUEST# 58120 - FARE LOOKUP
003100*                   MOVED OUT TO TRFVFARE, TABLES NOW PASSED
003200*                   IN RATHER THAN READ FROM TFSFARE
003300*------------------------------------------------------------*
003400 EJECT
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400 EJECT
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  FILLER                      PIC X(24) VALUE
004800     "** PROGRAM TRFVTRIP **".
004900
005000*-------------- PROGRAM WORKING STORAGE ----------------------*
005100 01  WK-C-COMMON.
005200     COPY ASCMWS.
005300
005400 01  WK-C-WORK-AREA.
005500     05  WK-C-PREV-TAP-SEEN       PIC X(01) VALUE "N".
005600         88  WK-C-PREV-TAP-SEEN-YES        VALUE "Y".
005700     05  WK-C-PREV-PAN            PIC X(19).
005800     05  WK-C-PREV-TRIP-STATUS    PIC X(10).
005900     05  WK-C-MATCH-FOUND         PIC X(01) VALUE "N".
006000         88  WK-C-MATCH-FOUND-YES          VALUE "Y".
006100     05  WK-C-IS-ORPHAN           PIC X(01) VALUE "N".
006200         88  WK-C-IS-ORPHAN-YES             VALUE "Y".
006300     05  FILLER                   PIC X(01).
006400
006500*-------------- SAME-CALENDAR-DATE COMPARE KEYS ----------------*
006600 01  WK-C-ON-DATE-KEY.
006700     05  WK-C-ON-DATE-YYYY        PIC 9(04).
006800     05  WK-C-ON-DATE-MM          PIC 9(02).
006900     05  WK-C-ON-DATE-DD          PIC 9(02).
007000 01  WK-C-ON-DATE-REDEF REDEFINES WK-C-ON-DATE-KEY.
007100     05  WK-C-ON-DATE-NUM         PIC 9(08).
007200
007300 01  WK-C-OFF-DATE-KEY.
007400     05  WK-C-OFF-DATE-YYYY       PIC 9(04).
007500     05  WK-C-OFF-DATE-MM         PIC 9(02).
007600     05  WK-C-OFF-DATE-DD         PIC 9(02).
007700 01  WK-C-OFF-DATE-REDEF REDEFINES WK-C-OFF-DATE-KEY.
007800     05  WK-C-OFF-DATE-NUM        PIC 9(08).
007900
008000 01  WK-N-WORK-AREA.
008100     05  WK-N-TAP-IDX              PIC 9(05) COMP.
008200     05  WK-N-SCAN-IDX            PIC 9(05) COMP.
008300     05  FILLER                   PIC X(01).
008400
008500*-------------- SECONDS-OF-DAY WORK AREA ----------------------*
008600 01  WK-N-STARTED-SECS            PIC 9(05) COMP.
008700 01  WK-N-FINISHED-SECS           PIC 9(05) COMP.
008800 01  WK-N-SECS-REDEF REDEFINES WK-N-FINISHED-SECS.
008900     05  FILLER                   PIC X(02).
009000
009100*-------------- CALLED SUBPROGRAM LINKAGE WORK AREA ------------*
009200 01  WK-C-VFARE-WORK.
009300     COPY VFARE.
009400 EJECT
009500 LINKAGE SECTION.
009600     COPY VTRIP.
009700 EJECT
009800 PROCEDURE DIVISION USING WK-C-VTRIP-RECORD.
009900 MAIN-MODULE.
010000     PERFORM B000-SCAN-TAPS-TABLE
010100        THRU B099-SCAN-TAPS-TABLE-EX.
010200     GOBACK.
010300 EJECT
010400*--------------------------------------------------------------*
010500 B000-SCAN-TAPS-TABLE.
010600*--------------------------------------------------------------*
010700     MOVE "N"                    TO    WK-C-PREV-TAP-SEEN.
010800     PERFORM B010-SCAN-ONE-TAP
010900        THRU B019-SCAN-ONE-TAP-EX
011000        VARYING WK-N-TAP-IDX FROM 1 BY 1
011100        UNTIL WK-N-TAP-IDX > WK-C-VTRIP-TAPCNT.
011200*--------------------------------------------------------------*
011300 B099-SCAN-TAPS-TABLE-EX.
011400*--------------------------------------------------------------*
011500     EXIT.
011600*--------------------------------------------------------------*
011700 B010-SCAN-ONE-TAP.
011800*--------------------------------------------------------------*
011900     SET WK-X-VTRIP-TAPIDX        TO    WK-N-TAP-IDX.
012000     IF  TFSTAP-IS-ON OF WK-C-VTRIP-TAPTBL
012100             (WK-X-VTRIP-TAPIDX)
012200         PERFORM B100-PROCESS-ON-TAP
012300            THRU B199-PROCESS-ON-TAP-EX
012400     ELSE
012500         PERFORM B200-PROCESS-OFF-TAP
012600            THRU B299-PROCESS-OFF-TAP-EX
012700     END-IF.
012800*--------------------------------------------------------------*
012900 B019-SCAN-ONE-TAP-EX.
013000*--------------------------------------------------------------*
013100     EXIT.
013200 EJECT
013300*--------------------------------------------------------------*
013400 B100-PROCESS-ON-TAP.
013500*--------------------------------------------------------------*
013600     PERFORM B110-FIND-MATCHING-OFF
013700        THRU B119-FIND-MATCHING-OFF-EX.
013800     PERFORM B120-BUILD-TRIP-FROM-ON
013900        THRU B129-BUILD-TRIP-FROM-ON-EX.
014000
014100     MOVE "Y"                    TO    WK-C-PREV-TAP-SEEN.
014200     MOVE TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
014300             (WK-X-VTRIP-TAPIDX) TO    WK-C-PREV-PAN.
014400     MOVE TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
014500             (WK-X-VTRIP-TRPIDX) TO    WK-C-PREV-TRIP-STATUS.
014600*--------------------------------------------------------------*
014700 B199-PROCESS-ON-TAP-EX.
014800*--------------------------------------------------------------*
014900     EXIT.
015000*--------------------------------------------------------------*
015100 B110-FIND-MATCHING-OFF.
015200*--------------------------------------------------------------*
015300     MOVE "N"                    TO    WK-C-MATCH-FOUND.
015400     SET WK-X-VTRIP-TAPIDX        TO    WK-N-TAP-IDX.
015500     MOVE WK-N-TAP-IDX             TO    WK-N-SCAN-IDX.
015600     ADD 1                       TO    WK-N-SCAN-IDX.
015700
015800     PERFORM B112-TEST-CANDIDATE-OFF
015900        THRU B119-FIND-MATCHING-OFF-EX
016000        VARYING WK-N-SCAN-IDX FROM WK-N-SCAN-IDX BY 1
016100        UNTIL WK-N-SCAN-IDX > WK-C-VTRIP-TAPCNT
016200        OR WK-C-MATCH-FOUND-YES.
016300*--------------------------------------------------------------*
016400 B119-FIND-MATCHING-OFF-EX.
016500*--------------------------------------------------------------*
016600     EXIT.
016700*--------------------------------------------------------------*
016800 B112-TEST-CANDIDATE-OFF.
016900*--------------------------------------------------------------*
017000     SET WK-X-VTRIP-TAPIDX        TO    WK-N-TAP-IDX.
017100     MOVE TFSTAP-DTTM-YYYY OF WK-C-VTRIP-TAPTBL
017200             (WK-X-VTRIP-TAPIDX)  TO    WK-C-ON-DATE-YYYY.
017300     MOVE TFSTAP-DTTM-MM OF WK-C-VTRIP-TAPTBL
017400             (WK-X-VTRIP-TAPIDX)  TO    WK-C-ON-DATE-MM.
017500     MOVE TFSTAP-DTTM-DD OF WK-C-VTRIP-TAPTBL
017600             (WK-X-VTRIP-TAPIDX)  TO    WK-C-ON-DATE-DD.
017700     MOVE TFSTAP-DTTM-YYYY OF WK-C-VTRIP-TAPTBL
017800             (WK-N-SCAN-IDX)      TO    WK-C-OFF-DATE-YYYY.
017900     MOVE TFSTAP-DTTM-MM OF WK-C-VTRIP-TAPTBL
018000             (WK-N-SCAN-IDX)      TO    WK-C-OFF-DATE-MM.
018100     MOVE TFSTAP-DTTM-DD OF WK-C-VTRIP-TAPTBL
018200             (WK-N-SCAN-IDX)      TO    WK-C-OFF-DATE-DD.
018300
018400     IF  TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
018500             (WK-N-SCAN-IDX) = TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
018600             (WK-X-VTRIP-TAPIDX)
018700         AND TFSTAP-IS-OFF OF WK-C-VTRIP-TAPTBL
018800             (WK-N-SCAN-IDX)
018900         AND WK-C-OFF-DATE-NUM = WK-C-ON-DATE-NUM
019000         MOVE "Y"                 TO    WK-C-MATCH-FOUND
019100     END-IF.
019200*--------------------------------------------------------------*
019300 B112-TEST-CANDIDATE-OFF-EX.
019400*--------------------------------------------------------------*
019500     EXIT.
019600 EJECT
019700*--------------------------------------------------------------*
019800 B120-BUILD-TRIP-FROM-ON.
019900*--------------------------------------------------------------*
020000     SET WK-X-VTRIP-TAPIDX        TO    WK-N-TAP-IDX.
020100     ADD 1                       TO    WK-C-VTRIP-TRPCNT.
020200     SET WK-X-VTRIP-TRPIDX        TO    WK-C-VTRIP-TRPCNT.
020300     INITIALIZE WK-C-VTRIP-TRPTBL (WK-X-VTRIP-TRPIDX).
020400
020500     MOVE TFSTAP-DTTM-RAW OF WK-C-VTRIP-TAPTBL
020600             (WK-X-VTRIP-TAPIDX)
020700         TO TFSTRIP-STARTED OF WK-C-VTRIP-TRPTBL
020800             (WK-X-VTRIP-TRPIDX).
020900     MOVE TFSTAP-COMPANY OF WK-C-VTRIP-TAPTBL
021000             (WK-X-VTRIP-TAPIDX)
021100         TO TFSTRIP-COMPANY OF WK-C-VTRIP-TRPTBL
021200             (WK-X-VTRIP-TRPIDX).
021300     MOVE TFSTAP-BUS OF WK-C-VTRIP-TAPTBL
021400             (WK-X-VTRIP-TAPIDX)
021500         TO TFSTRIP-BUS OF WK-C-VTRIP-TRPTBL
021600             (WK-X-VTRIP-TRPIDX).
021700     MOVE TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
021800             (WK-X-VTRIP-TAPIDX)
021900         TO TFSTRIP-PAN OF WK-C-VTRIP-TRPTBL
022000             (WK-X-VTRIP-TRPIDX).
022100     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
022200             (WK-X-VTRIP-TAPIDX)
022300         TO TFSTRIP-FROM-STOP OF WK-C-VTRIP-TRPTBL
022400             (WK-X-VTRIP-TRPIDX).
022500
022600     IF  NOT WK-C-MATCH-FOUND-YES
022700         PERFORM B140-BUILD-INCOMPLETE-ON
022800            THRU B149-BUILD-INCOMPLETE-ON-EX
022900     ELSE
023000         IF  TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
023100                 (WK-N-SCAN-IDX) = TFSTAP-STOP OF
023200                 WK-C-VTRIP-TAPTBL (WK-X-VTRIP-TAPIDX)
023300             PERFORM B150-BUILD-CANCELLED
023400                THRU B159-BUILD-CANCELLED-EX
023500         ELSE
023600             PERFORM B160-BUILD-COMPLETED
023700                THRU B169-BUILD-COMPLETED-EX
023800         END-IF
023900     END-IF.
024000*--------------------------------------------------------------*
024100 B129-BUILD-TRIP-FROM-ON-EX.
024200*--------------------------------------------------------------*
024300     EXIT.
024400 EJECT
024500*--------------------------------------------------------------*
024600 B140-BUILD-INCOMPLETE-ON.
024700*--------------------------------------------------------------*
024800     MOVE SPACES TO TFSTRIP-TO-STOP OF WK-C-VTRIP-TRPTBL
024900             (WK-X-VTRIP-TRPIDX).
025000     MOVE SPACES TO TFSTRIP-FINISHED OF WK-C-VTRIP-TRPTBL
025100             (WK-X-VTRIP-TRPIDX).
025200     MOVE ZERO TO TFSTRIP-DURSECS OF WK-C-VTRIP-TRPTBL
025300             (WK-X-VTRIP-TRPIDX).
025400     MOVE "INCOMPLETE" TO TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
025500             (WK-X-VTRIP-TRPIDX).
025600
025700     MOVE "M"                    TO    WK-C-VFARE-MODE.
025800     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
025900             (WK-X-VTRIP-TAPIDX) TO    WK-C-VFARE-FROM-STOP.
026000     MOVE SPACES                 TO    WK-C-VFARE-TO-STOP.
026100     MOVE WK-C-VTRIP-FARCNT      TO    WK-C-VFARE-FARCNT.
026200     MOVE WK-C-VTRIP-FARTBL      TO    WK-C-VFARE-FARTBL.
026300     MOVE WK-C-VTRIP-MAXCNT      TO    WK-C-VFARE-MAXCNT.
026400     MOVE WK-C-VTRIP-MAXTBL      TO    WK-C-VFARE-MAXTBL.
026500     CALL "TRFVFARE" USING WK-C-VFARE-RECORD.
026600     MOVE WK-C-VFARE-AMOUNT TO TFSTRIP-CHARGE OF WK-C-VTRIP-TRPTBL
026700             (WK-X-VTRIP-TRPIDX).
026800*--------------------------------------------------------------*
026900 B149-BUILD-INCOMPLETE-ON-EX.
027000*--------------------------------------------------------------*
027100     EXIT.
027200*--------------------------------------------------------------*
027300 B150-BUILD-CANCELLED.
027400*--------------------------------------------------------------*
027500     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
027600             (WK-N-SCAN-IDX)
027700         TO TFSTRIP-TO-STOP OF WK-C-VTRIP-TRPTBL
027800             (WK-X-VTRIP-TRPIDX).
027900     MOVE TFSTAP-DTTM-RAW OF WK-C-VTRIP-TAPTBL
028000             (WK-N-SCAN-IDX)
028100         TO TFSTRIP-FINISHED OF WK-C-VTRIP-TRPTBL
028200             (WK-X-VTRIP-TRPIDX).
028300     MOVE ZERO TO TFSTRIP-DURSECS OF WK-C-VTRIP-TRPTBL
028400             (WK-X-VTRIP-TRPIDX).
028500     MOVE ZERO TO TFSTRIP-CHARGE OF WK-C-VTRIP-TRPTBL
028600             (WK-X-VTRIP-TRPIDX).
028700     MOVE "CANCELLED " TO TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
028800             (WK-X-VTRIP-TRPIDX).
028900*--------------------------------------------------------------*
029000 B159-BUILD-CANCELLED-EX.
029100*--------------------------------------------------------------*
029200     EXIT.
029300 EJECT
029400*--------------------------------------------------------------*
029500 B160-BUILD-COMPLETED.
029600*--------------------------------------------------------------*
029700     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
029800             (WK-N-SCAN-IDX)
029900         TO TFSTRIP-TO-STOP OF WK-C-VTRIP-TRPTBL
030000             (WK-X-VTRIP-TRPIDX).
030100     MOVE TFSTAP-DTTM-RAW OF WK-C-VTRIP-TAPTBL
030200             (WK-N-SCAN-IDX)
030300         TO TFSTRIP-FINISHED OF WK-C-VTRIP-TRPTBL
030400             (WK-X-VTRIP-TRPIDX).
030500     MOVE "COMPLETED " TO TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
030600             (WK-X-VTRIP-TRPIDX).
030700
030800     PERFORM B130-COMPUTE-DURATION
030900        THRU B139-COMPUTE-DURATION-EX.
031000
031100     MOVE "P"                    TO    WK-C-VFARE-MODE.
031200     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
031300             (WK-X-VTRIP-TAPIDX) TO    WK-C-VFARE-FROM-STOP.
031400     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
031500             (WK-N-SCAN-IDX)     TO    WK-C-VFARE-TO-STOP.
031600     MOVE WK-C-VTRIP-FARCNT      TO    WK-C-VFARE-FARCNT.
031700     MOVE WK-C-VTRIP-FARTBL      TO    WK-C-VFARE-FARTBL.
031800     MOVE WK-C-VTRIP-MAXCNT      TO    WK-C-VFARE-MAXCNT.
031900     MOVE WK-C-VTRIP-MAXTBL      TO    WK-C-VFARE-MAXTBL.
032000     CALL "TRFVFARE" USING WK-C-VFARE-RECORD.
032100     MOVE WK-C-VFARE-AMOUNT TO TFSTRIP-CHARGE OF WK-C-VTRIP-TRPTBL
032200             (WK-X-VTRIP-TRPIDX).
032300*--------------------------------------------------------------*
032400 B169-BUILD-COMPLETED-EX.
032500*--------------------------------------------------------------*
032600     EXIT.
032700*--------------------------------------------------------------*
032800 B130-COMPUTE-DURATION.
032900*--------------------------------------------------------------*
033000     COMPUTE WK-N-STARTED-SECS =
033100         TFSTAP-DTTM-HH OF WK-C-VTRIP-TAPTBL
033200             (WK-X-VTRIP-TAPIDX) * 3600
033300         + TFSTAP-DTTM-MN OF WK-C-VTRIP-TAPTBL
033400             (WK-X-VTRIP-TAPIDX) * 60
033500         + TFSTAP-DTTM-SS OF WK-C-VTRIP-TAPTBL
033600             (WK-X-VTRIP-TAPIDX).
033700     COMPUTE WK-N-FINISHED-SECS =
033800         TFSTAP-DTTM-HH OF WK-C-VTRIP-TAPTBL
033900             (WK-N-SCAN-IDX) * 3600
034000         + TFSTAP-DTTM-MN OF WK-C-VTRIP-TAPTBL
034100             (WK-N-SCAN-IDX) * 60
034200         + TFSTAP-DTTM-SS OF WK-C-VTRIP-TAPTBL
034300             (WK-N-SCAN-IDX).
034400     COMPUTE TFSTRIP-DURSECS OF WK-C-VTRIP-TRPTBL
034500             (WK-X-VTRIP-TRPIDX) =
034600         WK-N-FINISHED-SECS - WK-N-STARTED-SECS.
034700*--------------------------------------------------------------*
034800 B139-COMPUTE-DURATION-EX.
034900*--------------------------------------------------------------*
035000     EXIT.
035100 EJECT
035200*--------------------------------------------------------------*
035300 B200-PROCESS-OFF-TAP.
035400*--------------------------------------------------------------*
035500     PERFORM B210-TEST-ORPHAN-OFF
035600        THRU B219-TEST-ORPHAN-OFF-EX.
035700     IF  WK-C-IS-ORPHAN-YES
035800         PERFORM B220-BUILD-ORPHAN-TRIP
035900            THRU B229-BUILD-ORPHAN-TRIP-EX
036000     END-IF.
036100*--------------------------------------------------------------*
036200 B299-PROCESS-OFF-TAP-EX.
036300*--------------------------------------------------------------*
036400     EXIT.
036500*--------------------------------------------------------------*
036600 B210-TEST-ORPHAN-OFF.
036700*--------------------------------------------------------------*
036800     MOVE "N"                    TO    WK-C-IS-ORPHAN.
036900     IF  NOT WK-C-PREV-TAP-SEEN-YES
037000         MOVE "Y"                TO    WK-C-IS-ORPHAN
037100     ELSE
037200         IF  WK-C-PREV-TRIP-STATUS NOT = "COMPLETED "
037300             AND WK-C-PREV-PAN NOT = TFSTAP-PAN OF
037400                 WK-C-VTRIP-TAPTBL (WK-X-VTRIP-TAPIDX)
037500             AND WK-N-TAP-IDX = WK-C-VTRIP-TAPCNT
037600             MOVE "Y"            TO    WK-C-IS-ORPHAN
037700         END-IF
037800     END-IF.
037900*--------------------------------------------------------------*
038000 B219-TEST-ORPHAN-OFF-EX.
038100*--------------------------------------------------------------*
038200     EXIT.
038300 EJECT
038400*--------------------------------------------------------------*
038500 B220-BUILD-ORPHAN-TRIP.
038600*--------------------------------------------------------------*
038700     SET WK-X-VTRIP-TAPIDX        TO    WK-N-TAP-IDX.
038800     ADD 1                       TO    WK-C-VTRIP-TRPCNT.
038900     SET WK-X-VTRIP-TRPIDX        TO    WK-C-VTRIP-TRPCNT.
039000     INITIALIZE WK-C-VTRIP-TRPTBL (WK-X-VTRIP-TRPIDX).
039100
039200     MOVE SPACES TO TFSTRIP-STARTED OF WK-C-VTRIP-TRPTBL
039300             (WK-X-VTRIP-TRPIDX).
039400     MOVE SPACES TO TFSTRIP-FROM-STOP OF WK-C-VTRIP-TRPTBL
039500             (WK-X-VTRIP-TRPIDX).
039600     MOVE ZERO TO TFSTRIP-DURSECS OF WK-C-VTRIP-TRPTBL
039700             (WK-X-VTRIP-TRPIDX).
039800     MOVE "INCOMPLETE" TO TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
039900             (WK-X-VTRIP-TRPIDX).
040000
040100     MOVE TFSTAP-DTTM-RAW OF WK-C-VTRIP-TAPTBL
040200             (WK-X-VTRIP-TAPIDX)
040300         TO TFSTRIP-FINISHED OF WK-C-VTRIP-TRPTBL
040400             (WK-X-VTRIP-TRPIDX).
040500     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
040600             (WK-X-VTRIP-TAPIDX)
040700         TO TFSTRIP-TO-STOP OF WK-C-VTRIP-TRPTBL
040800             (WK-X-VTRIP-TRPIDX).
040900     MOVE TFSTAP-COMPANY OF WK-C-VTRIP-TAPTBL
041000             (WK-X-VTRIP-TAPIDX)
041100         TO TFSTRIP-COMPANY OF WK-C-VTRIP-TRPTBL
041200             (WK-X-VTRIP-TRPIDX).
041300     MOVE TFSTAP-BUS OF WK-C-VTRIP-TAPTBL
041400             (WK-X-VTRIP-TAPIDX)
041500         TO TFSTRIP-BUS OF WK-C-VTRIP-TRPTBL
041600             (WK-X-VTRIP-TRPIDX).
041700     MOVE TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
041800             (WK-X-VTRIP-TAPIDX)
041900         TO TFSTRIP-PAN OF WK-C-VTRIP-TRPTBL
042000             (WK-X-VTRIP-TRPIDX).
042100
042200     MOVE "M"                    TO    WK-C-VFARE-MODE.
042300     MOVE TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
042400             (WK-X-VTRIP-TAPIDX) TO    WK-C-VFARE-FROM-STOP.
042500     MOVE SPACES                 TO    WK-C-VFARE-TO-STOP.
042600     MOVE WK-C-VTRIP-FARCNT      TO    WK-C-VFARE-FARCNT.
042700     MOVE WK-C-VTRIP-FARTBL      TO    WK-C-VFARE-FARTBL.
042800     MOVE WK-C-VTRIP-MAXCNT      TO    WK-C-VFARE-MAXCNT.
042900     MOVE WK-C-VTRIP-MAXTBL      TO    WK-C-VFARE-MAXTBL.
043000     CALL "TRFVFARE" USING WK-C-VFARE-RECORD.
043100     MOVE WK-C-VFARE-AMOUNT TO TFSTRIP-CHARGE OF WK-C-VTRIP-TRPTBL
043200             (WK-X-VTRIP-TRPIDX).
043300*--------------------------------------------------------------*
043400 B229-BUILD-ORPHAN-TRIP-EX.
043500*--------------------------------------------------------------*
043600     EXIT.
