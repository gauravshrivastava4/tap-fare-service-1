000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      TRFXTAPS IS INITIAL.
000300 AUTHOR.          RAHMAT HALIM.
000400 INSTALLATION.    TRF FARE COLLECTION - NIGHTLY BATCH.
000500 DATE-WRITTEN.    14 MAR 1989.
000600 DATE-COMPILED.
000700 SECURITY.        PRODUCTION - OPERATIONS SCHEDULER ONLY.
000800*------------------------------------------------------------*
000900*DESCRIPTION :  NIGHTLY (ON-DEMAND) BATCH DRIVER FOR THE TAP-
001000*               AND-GO FARE RUN.  READS THE DAY'S RAW FAREBOX
001100*               TAP EXTRACT, PAIRS EACH BOARDING (ON) TAP WITH
001200*               ITS ALIGHTING (OFF) TAP, DERIVES ONE TRIP PER
001300*               QUALIFYING TAP, WRITES THE TRIP EXTRACT.  A
001400*               RUN-CONTROL RECORD STOPS A SECOND RUN FROM
001500*               STARTING WHILE ONE IS ALREADY IN PROGRESS.
001600*------------------------------------------------------------*
001700*------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                   *
001900*------------------------------------------------------------*
002000*|USER   |DATE      |TAG     |DESCRIPTION                   |*
002100*------------------------------------------------------------*
002200*|RHALIM |14/03/1989|TRFP001 |INITIAL VERSION - FAREBOX TALLY|*
002300*|       |          |        |RUN, SINGLE COMPANY ONLY       |*
002400*|NGTEOH |08/02/1994|TRFP040 |MULTI-COMPANY FARE TABLE, ADD  |*
002500*|       |          |        |CANCELLED/INCOMPLETE TRIP TYPE |*
002600*|LKSIEW |19/11/1998|TRFY2K1 |Y2K REMEDIATION - ALL DATE AND |*
002700*|       |          |        |TIME FIELDS EXPANDED TO CCYY   |*
002800*|ACNTWP |07/05/2011|TRFP098 |OPEN-LOOP GATELESS BUS PILOT - |*
002900*|       |          |        |ADD TAP DIRECTION (ON/OFF)     |*
003000*|ACNDUS |26/10/2019|GP3A00  |GPI DAY4 ROAD MAP - RUN CONTROL|*
003100*|       |          |        |RECORD MOVED TO ITS OWN FILE   |*
003200*|ACNMTW |03/03/2026|FARP001 |TAP FARE SVCS REWRITE - PROJ   |*
003300*|       |          |        |#FARE1, E-REQUEST# 58120 - RE- |*
003400*|       |          |        |BUILT AS A 3-PROGRAM CHAIN,    |*
003500*|       |          |        |FARE TABLE NOW AN IN-MEMORY    |*
003600*|       |          |        |TABLE LOADED ONCE PER RUN      |*
003700*------------------------------------------------------------*
003800 EJECT
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   CLASS WK-C-NUMERIC-CLASS IS "0" THRU "9"
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TFSTAPS  ASSIGN TO DATABASE-TFSTAPS
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT TFSTRIPS ASSIGN TO DATABASE-TFSTRIPS
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT TFSFARE  ASSIGN TO DATABASE-TFSFARE
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT TFSRUNCL ASSIGN TO DATABASE-TFSRUNCL
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS RANDOM
006300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500 EJECT
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  TFSTAPS
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS TFSTAPS-LINE-REC.
007100 01  TFSTAPS-LINE-REC.
007200     05  TFSTAPS-LINE           PIC X(120).
007300
007400 FD  TFSTRIPS
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TFSTRIPS-LINE-REC.
007700 01  TFSTRIPS-LINE-REC.
007800     05  TFSTRIPS-LINE          PIC X(150).
007900
008000 FD  TFSFARE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TFSFARE-REC.
008300 01  TFSFARE-REC.
008400     COPY DDS-ALL-FORMATS OF TFSFARE.
008500 01  TFSFARE-REC-1.
008600     COPY TFSFARE.
008700
008800 FD  TFSRUNCL
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS TFSRUNCL-REC.
009100 01  TFSRUNCL-REC.
009200     COPY DDS-ALL-FORMATS OF TFSRUNCL.
009300 01  TFSRUNCL-REC-1.
009400     COPY TFSRUNCL.
009500 EJECT
009600 WORKING-STORAGE SECTION.
009700 01  FILLER                      PIC X(24) VALUE
009800     "** PROGRAM TRFXTAPS **".
009900
010000*-------------- PROGRAM WORKING STORAGE ----------------------*
010100 01  WK-C-COMMON.
010200     COPY ASCMWS.
010300
010400 01  WK-C-WORK-AREA.
010500     05  WK-C-JOBID              PIC X(08) VALUE "TAPFARE1".
010600     05  WK-C-EOF-TAPS           PIC X(01) VALUE "N".
010700         88  WK-C-EOF-TAPS-YES             VALUE "Y".
010800     05  WK-C-EOF-FARE           PIC X(01) VALUE "N".
010900         88  WK-C-EOF-FARE-YES             VALUE "Y".
011000     05  WK-C-RUN-FOUND          PIC X(01) VALUE "N".
011100         88  WK-C-RUN-FOUND-YES            VALUE "Y".
011200     05  WK-C-MAX-FOUND          PIC X(01) VALUE "N".
011300         88  WK-C-MAX-FOUND-YES            VALUE "Y".
011400     05  WK-C-WORK-STOP          PIC X(10).
011500     05  WK-C-OUTLINE            PIC X(150).
011600     05  WK-C-CHARGE-EDIT        PIC ZZZZ9.99.
011700     05  FILLER                  PIC X(01).
011800
011900 01  WK-N-WORK-AREA.
012000     05  WK-N-TAPIDX             PIC 9(05) COMP.
012100     05  WK-N-FARIDX             PIC 9(05) COMP.
012200     05  WK-N-MAXIDX             PIC 9(05) COMP.
012300     05  WK-N-TRPIDX             PIC 9(05) COMP.
012400     05  WK-N-SCAN-MAX           PIC 9(05) COMP.
012500     05  FILLER                  PIC X(01).
012600
012700*-------------- RUN-DATE / RUN-TIME WORK AREA -----------------*
012800 01  WK-C-SYS-DATE.
012900     05  WK-C-SYS-DATE-YY        PIC 9(02).
013000     05  WK-C-SYS-DATE-MM        PIC 9(02).
013100     05  WK-C-SYS-DATE-DD        PIC 9(02).
013200 01  WK-N-CENTURY                PIC 9(02) VALUE 20.
013300 01  WK-C-SYS-TIME               PIC 9(08).
013400 01  WK-C-SYS-TIME-PARTS REDEFINES WK-C-SYS-TIME.
013500     05  WK-C-SYS-TIME-HH        PIC 9(02).
013600     05  WK-C-SYS-TIME-MN        PIC 9(02).
013700     05  WK-C-SYS-TIME-SS        PIC 9(02).
013800     05  FILLER                  PIC 9(02).
013900
014000*-------------- TRACE DISPLAY WORK AREA -----------------------*
014100 01  WK-C-OUTLINE-PARTS REDEFINES WK-C-OUTLINE.
014200     05  WK-C-OUTLINE-FIRST50    PIC X(50).
014300     05  WK-C-OUTLINE-REST       PIC X(100).
014400
014500*-------------- COMMON WORKING STORAGE -------------------------*
014600 01  WK-C-COMMON-1.
014700     COPY FIL3090.
014800
014900*-------------- FARE/TAPS/TRIPS TABLE AREA ----------------------*
015000     COPY VTRIP.
015100
015200*-------------- LAST-RUN DATE/TIME BREAKOUT ------------------*
015300 01  WK-C-RUNCL-DTE-WORK.
015400     05  WK-C-RUNCL-DTE-CC       PIC 9(02).
015500     05  WK-C-RUNCL-DTE-YYMMDD   PIC 9(06).
015600 01  WK-C-RUNCL-DTE-REDEF REDEFINES WK-C-RUNCL-DTE-WORK.
015700     05  WK-C-RUNCL-DTE-NUM      PIC 9(08).
015800 EJECT
015900 PROCEDURE DIVISION.
016000 MAIN-MODULE.
016100     PERFORM A100-CHECK-RUN-STATE
016200        THRU A199-CHECK-RUN-STATE-EX.
016300
016400     IF  WK-C-RUN-FOUND-YES
016500         GOBACK
016600     END-IF.
016700
016800     PERFORM A200-LOAD-FARE-TABLE
016900        THRU A299-LOAD-FARE-TABLE-EX.
017000     PERFORM A300-LOAD-TAPS
017100        THRU A399-LOAD-TAPS-EX.
017200     PERFORM A400-BUILD-TRIPS
017300        THRU A499-BUILD-TRIPS-EX.
017400     PERFORM A600-WRITE-TRIPS
017500        THRU A699-WRITE-TRIPS-EX.
017600     PERFORM A700-SET-RUN-COMPLETE
017700        THRU A799-SET-RUN-COMPLETE-EX.
017800
017900     GOBACK.
018000 EJECT
018100*--------------------------------------------------------------*
018200 A100-CHECK-RUN-STATE.
018300*--------------------------------------------------------------*
018400     PERFORM B000-GET-SYS-DATE-TIME
018500        THRU B099-GET-SYS-DATE-TIME-EX.
018600
018700     OPEN I-O TFSRUNCL.
018800     IF  NOT WK-C-SUCCESSFUL
018900         DISPLAY "TRFXTAPS - OPEN FILE ERROR - TFSRUNCL"
019000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019100         GO TO Y900-ABNORMAL-TERMINATION
019200     END-IF.
019300
019400     MOVE    WK-C-JOBID          TO    TFSRUNCL-JOBID.
019500     READ    TFSRUNCL KEY IS EXTERNALLY-DESCRIBED-KEY.
019600     IF  WK-C-RECORD-NOT-FOUND
019700         INITIALIZE              TFSRUNCL-REC-1
019800         MOVE WK-C-JOBID         TO    TFSRUNCL-JOBID
019900         MOVE "S"                TO    TFSRUNCL-STATUS
020000         PERFORM B100-STAMP-RUNCL
020100            THRU B199-STAMP-RUNCL-EX
020200         WRITE TFSRUNCL-REC-1
020300         IF  NOT WK-C-SUCCESSFUL
020400             DISPLAY "TRFXTAPS - WRITE FILE ERROR - TFSRUNCL"
020500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600             GO TO Y900-ABNORMAL-TERMINATION
020700         END-IF
020800         GO TO A199-CHECK-RUN-STATE-EX
020900     END-IF.
021000
021100     IF  NOT WK-C-SUCCESSFUL
021200         DISPLAY "TRFXTAPS - READ FILE ERROR - TFSRUNCL"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         GO TO Y900-ABNORMAL-TERMINATION
021500     END-IF.
021600
021700     IF  TFSRUNCL-IS-STARTED
021800         DISPLAY "TRFXTAPS - RUN ALREADY IN PROGRESS"
021900         MOVE "Y"                TO    WK-C-RUN-FOUND
022000         GO TO A199-CHECK-RUN-STATE-EX
022100     END-IF.
022200
022300     MOVE "S"                    TO    TFSRUNCL-STATUS.
022400     PERFORM B100-STAMP-RUNCL
022500        THRU B199-STAMP-RUNCL-EX.
022600     REWRITE TFSRUNCL-REC-1.
022700     IF  NOT WK-C-SUCCESSFUL
022800         DISPLAY "TRFXTAPS - REWRITE FILE ERROR - TFSRUNCL"
022900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023000         GO TO Y900-ABNORMAL-TERMINATION
023100     END-IF.
023200*--------------------------------------------------------------*
023300 A199-CHECK-RUN-STATE-EX.
023400*--------------------------------------------------------------*
023500     EXIT.
023600 EJECT
023700*--------------------------------------------------------------*
023800 A200-LOAD-FARE-TABLE.
023900*--------------------------------------------------------------*
024000     OPEN INPUT TFSFARE.
024100     IF  NOT WK-C-SUCCESSFUL
024200         DISPLAY "TRFXTAPS - OPEN FILE ERROR - TFSFARE"
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400         GO TO Y900-ABNORMAL-TERMINATION
024500     END-IF.
024600
024700     MOVE ZERO                   TO    WK-C-VTRIP-FARCNT
024800                                        WK-C-VTRIP-MAXCNT.
024900     MOVE "N"                    TO    WK-C-EOF-FARE.
025000
025100     PERFORM A210-READ-FARE-REC
025200        THRU A219-READ-FARE-REC-EX
025300        UNTIL WK-C-EOF-FARE-YES.
025400
025500     CLOSE TFSFARE.
025600     IF  NOT WK-C-SUCCESSFUL
025700         DISPLAY "TRFXTAPS - CLOSE FILE ERROR - TFSFARE"
025800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025900     END-IF.
026000*--------------------------------------------------------------*
026100 A299-LOAD-FARE-TABLE-EX.
026200*--------------------------------------------------------------*
026300     EXIT.
026400*--------------------------------------------------------------*
026500 A210-READ-FARE-REC.
026600*--------------------------------------------------------------*
026700     READ TFSFARE.
026800     IF  WK-C-END-OF-FILE
026900         MOVE "Y"                TO    WK-C-EOF-FARE
027000         GO TO A219-READ-FARE-REC-EX
027100     END-IF.
027200
027300     IF  NOT WK-C-SUCCESSFUL
027400         DISPLAY "TRFXTAPS - READ FILE ERROR - TFSFARE"
027500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600         GO TO Y900-ABNORMAL-TERMINATION
027700     END-IF.
027800
027900     ADD 1 TO WK-N-FARIDX.
028000     SET WK-X-VTRIP-FARIDX       TO    WK-N-FARIDX.
028100     MOVE TFSFARE-FROM-STOP OF TFSFARE-REC-1
028200         TO TFSFARE-FROM-STOP OF WK-C-VTRIP-FARTBL
028300            (WK-X-VTRIP-FARIDX).
028400     MOVE TFSFARE-TO-STOP OF TFSFARE-REC-1
028500         TO TFSFARE-TO-STOP OF WK-C-VTRIP-FARTBL
028600            (WK-X-VTRIP-FARIDX).
028700     MOVE TFSFARE-AMOUNT OF TFSFARE-REC-1
028800         TO TFSFARE-AMOUNT OF WK-C-VTRIP-FARTBL
028900            (WK-X-VTRIP-FARIDX).
029000     MOVE WK-N-FARIDX             TO    WK-C-VTRIP-FARCNT.
029100
029200     PERFORM A220-POST-MAX-FARE
029300        THRU A229-POST-MAX-FARE-EX
029400        WITH TEST AFTER
029500        VARYING WK-N-SCAN-MAX FROM 1 BY 1
029600        UNTIL WK-N-SCAN-MAX > 2.
029700*--------------------------------------------------------------*
029800 A219-READ-FARE-REC-EX.
029900*--------------------------------------------------------------*
030000     EXIT.
030100*--------------------------------------------------------------*
030200 A220-POST-MAX-FARE.
030300*--------------------------------------------------------------*
030400     IF  WK-N-SCAN-MAX = 1
030500         MOVE TFSFARE-FROM-STOP OF TFSFARE-REC-1
030600             TO WK-C-WORK-STOP
030700     ELSE
030800         MOVE TFSFARE-TO-STOP OF TFSFARE-REC-1
030900             TO WK-C-WORK-STOP
031000     END-IF.
031100
031200     MOVE "N"                    TO    WK-C-MAX-FOUND.
031300     PERFORM A222-SCAN-MAX-TABLE
031400        THRU A222-SCAN-MAX-TABLE-EX
031500        VARYING WK-N-MAXIDX FROM 1 BY 1
031600        UNTIL WK-N-MAXIDX > WK-C-VTRIP-MAXCNT
031700        OR WK-C-MAX-FOUND-YES.
031800
031900     IF  NOT WK-C-MAX-FOUND-YES
032000         ADD 1                TO    WK-C-VTRIP-MAXCNT
032100         SET WK-X-VTRIP-MAXIDX TO   WK-C-VTRIP-MAXCNT
032200         MOVE WK-C-WORK-STOP  TO    WK-C-VTRIP-MAXSTOP
032300                                     (WK-X-VTRIP-MAXIDX)
032400         MOVE TFSFARE-AMOUNT OF TFSFARE-REC-1
032500             TO WK-C-VTRIP-MAXAMT (WK-X-VTRIP-MAXIDX)
032600     END-IF.
032700*--------------------------------------------------------------*
032800 A229-POST-MAX-FARE-EX.
032900*--------------------------------------------------------------*
033000     EXIT.
033100*--------------------------------------------------------------*
033200 A222-SCAN-MAX-TABLE.
033300*--------------------------------------------------------------*
033400     SET WK-X-VTRIP-MAXIDX TO WK-N-MAXIDX.
033500     IF  WK-C-VTRIP-MAXSTOP (WK-X-VTRIP-MAXIDX)
033600             = WK-C-WORK-STOP
033700         MOVE "Y"             TO    WK-C-MAX-FOUND
033800         IF  TFSFARE-AMOUNT OF TFSFARE-REC-1 >
033900             WK-C-VTRIP-MAXAMT (WK-X-VTRIP-MAXIDX)
034000             MOVE TFSFARE-AMOUNT OF TFSFARE-REC-1
034100                 TO WK-C-VTRIP-MAXAMT
034200                    (WK-X-VTRIP-MAXIDX)
034300         END-IF
034400     END-IF.
034500*--------------------------------------------------------------*
034600 A222-SCAN-MAX-TABLE-EX.
034700*--------------------------------------------------------------*
034800     EXIT.
034900 EJECT
035000*--------------------------------------------------------------*
035100 A300-LOAD-TAPS.
035200*--------------------------------------------------------------*
035300     OPEN INPUT TFSTAPS.
035400     IF  NOT WK-C-SUCCESSFUL
035500         DISPLAY "TRFXTAPS - OPEN FILE ERROR - TFSTAPS"
035600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035700         GO TO Y900-ABNORMAL-TERMINATION
035800     END-IF.
035900
036000     MOVE ZERO                   TO    WK-C-VTRIP-TAPCNT.
036100     MOVE "N"                    TO    WK-C-EOF-TAPS.
036200
036300     PERFORM A310-READ-TAP-REC
036400        THRU A319-READ-TAP-REC-EX
036500        UNTIL WK-C-EOF-TAPS-YES.
036600
036700     CLOSE TFSTAPS.
036800     IF  NOT WK-C-SUCCESSFUL
036900         DISPLAY "TRFXTAPS - CLOSE FILE ERROR - TFSTAPS"
037000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037100     END-IF.
037200*--------------------------------------------------------------*
037300 A399-LOAD-TAPS-EX.
037400*--------------------------------------------------------------*
037500     EXIT.
037600*--------------------------------------------------------------*
037700 A310-READ-TAP-REC.
037800*--------------------------------------------------------------*
037900     READ TFSTAPS.
038000     IF  WK-C-END-OF-FILE
038100         MOVE "Y"                TO    WK-C-EOF-TAPS
038200         GO TO A319-READ-TAP-REC-EX
038300     END-IF.
038400
038500     IF  NOT WK-C-SUCCESSFUL
038600         DISPLAY "TRFXTAPS - READ FILE ERROR - TFSTAPS"
038700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038800         GO TO Y900-ABNORMAL-TERMINATION
038900     END-IF.
039000
039100     ADD 1 TO WK-N-TAPIDX.
039200     SET WK-X-VTRIP-TAPIDX       TO    WK-N-TAPIDX.
039300     UNSTRING TFSTAPS-LINE DELIMITED BY ","
039400         INTO TFSTAP-ID OF WK-C-VTRIP-TAPTBL
039500                  (WK-X-VTRIP-TAPIDX)
039600              TFSTAP-DTTM-RAW OF WK-C-VTRIP-TAPTBL
039700                  (WK-X-VTRIP-TAPIDX)
039800              TFSTAP-TYPE OF WK-C-VTRIP-TAPTBL
039900                  (WK-X-VTRIP-TAPIDX)
040000              TFSTAP-STOP OF WK-C-VTRIP-TAPTBL
040100                  (WK-X-VTRIP-TAPIDX)
040200              TFSTAP-COMPANY OF WK-C-VTRIP-TAPTBL
040300                  (WK-X-VTRIP-TAPIDX)
040400              TFSTAP-BUS OF WK-C-VTRIP-TAPTBL
040500                  (WK-X-VTRIP-TAPIDX)
040600              TFSTAP-PAN OF WK-C-VTRIP-TAPTBL
040700                  (WK-X-VTRIP-TAPIDX)
040800     END-UNSTRING.
040900     MOVE WK-N-TAPIDX             TO    WK-C-VTRIP-TAPCNT.
041000*--------------------------------------------------------------*
041100 A319-READ-TAP-REC-EX.
041200*--------------------------------------------------------------*
041300     EXIT.
041400 EJECT
041500*--------------------------------------------------------------*
041600 A400-BUILD-TRIPS.
041700*--------------------------------------------------------------*
041800     MOVE ZERO                   TO    WK-C-VTRIP-TRPCNT.
041900     CALL "TRFVTRIP" USING WK-C-VTRIP-RECORD.
042000*--------------------------------------------------------------*
042100 A499-BUILD-TRIPS-EX.
042200*--------------------------------------------------------------*
042300     EXIT.
042400 EJECT
042500*--------------------------------------------------------------*
042600 A600-WRITE-TRIPS.
042700*--------------------------------------------------------------*
042800     OPEN OUTPUT TFSTRIPS.
042900     IF  NOT WK-C-SUCCESSFUL
043000         DISPLAY "TRFXTAPS - OPEN FILE ERROR - TFSTRIPS"
043100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043200         GO TO Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400
043500     PERFORM A605-WRITE-ONE-TRIP
043600        THRU A605-WRITE-ONE-TRIP-EX
043700        VARYING WK-N-TRPIDX FROM 1 BY 1
043800        UNTIL WK-N-TRPIDX > WK-C-VTRIP-TRPCNT.
043900
044000     CLOSE TFSTRIPS.
044100     IF  NOT WK-C-SUCCESSFUL
044200         DISPLAY "TRFXTAPS - CLOSE FILE ERROR - TFSTRIPS"
044300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044400     END-IF.
044500*--------------------------------------------------------------*
044600 A699-WRITE-TRIPS-EX.
044700*--------------------------------------------------------------*
044800     EXIT.
044900*--------------------------------------------------------------*
045000 A605-WRITE-ONE-TRIP.
045100*--------------------------------------------------------------*
045200     SET WK-X-VTRIP-TRPIDX       TO    WK-N-TRPIDX.
045300     PERFORM A610-FORMAT-TRIP-LINE
045400        THRU A619-FORMAT-TRIP-LINE-EX.
045500     WRITE TFSTRIPS-LINE-REC FROM WK-C-OUTLINE.
045600     IF  NOT WK-C-SUCCESSFUL
045700         DISPLAY "TRFXTAPS - WRITE FILE ERROR - TFSTRIPS"
045800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045900         GO TO Y900-ABNORMAL-TERMINATION
046000     END-IF.
046100*--------------------------------------------------------------*
046200 A605-WRITE-ONE-TRIP-EX.
046300*--------------------------------------------------------------*
046400     EXIT.
046500*--------------------------------------------------------------*
046600 A610-FORMAT-TRIP-LINE.
046700*--------------------------------------------------------------*
046800     MOVE TFSTRIP-CHARGE OF WK-C-VTRIP-TRPTBL
046900              (WK-X-VTRIP-TRPIDX)
047000         TO WK-C-CHARGE-EDIT.
047100     MOVE SPACES                 TO    WK-C-OUTLINE.
047200     STRING
047300         TFSTRIP-STARTED OF WK-C-VTRIP-TRPTBL
047400             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
047500         ","                          DELIMITED BY SIZE
047600         TFSTRIP-FINISHED OF WK-C-VTRIP-TRPTBL
047700             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
047800         ","                          DELIMITED BY SIZE
047900         TFSTRIP-DURSECS OF WK-C-VTRIP-TRPTBL
048000             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
048100         ","                          DELIMITED BY SIZE
048200         TFSTRIP-FROM-STOP OF WK-C-VTRIP-TRPTBL
048300             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
048400         ","                          DELIMITED BY SIZE
048500         TFSTRIP-TO-STOP OF WK-C-VTRIP-TRPTBL
048600             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
048700         ","                          DELIMITED BY SIZE
048800         WK-C-CHARGE-EDIT             DELIMITED BY SIZE
048900         ","                          DELIMITED BY SIZE
049000         TFSTRIP-COMPANY OF WK-C-VTRIP-TRPTBL
049100             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
049200         ","                          DELIMITED BY SIZE
049300         TFSTRIP-BUS OF WK-C-VTRIP-TRPTBL
049400             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
049500         ","                          DELIMITED BY SIZE
049600         TFSTRIP-PAN OF WK-C-VTRIP-TRPTBL
049700             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
049800         ","                          DELIMITED BY SIZE
049900         TFSTRIP-STATUS OF WK-C-VTRIP-TRPTBL
050000             (WK-X-VTRIP-TRPIDX)      DELIMITED BY SIZE
050100         INTO WK-C-OUTLINE
050200     END-STRING.
050300*--------------------------------------------------------------*
050400 A619-FORMAT-TRIP-LINE-EX.
050500*--------------------------------------------------------------*
050600     EXIT.
050700 EJECT
050800*--------------------------------------------------------------*
050900 A700-SET-RUN-COMPLETE.
051000*--------------------------------------------------------------*
051100     MOVE "C"                    TO    TFSRUNCL-STATUS.
051200     PERFORM B000-GET-SYS-DATE-TIME
051300        THRU B099-GET-SYS-DATE-TIME-EX.
051400     PERFORM B100-STAMP-RUNCL
051500        THRU B199-STAMP-RUNCL-EX.
051600     REWRITE TFSRUNCL-REC-1.
051700     IF  NOT WK-C-SUCCESSFUL
051800         DISPLAY "TRFXTAPS - REWRITE FILE ERROR - TFSRUNCL"
051900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052000     END-IF.
052100     CLOSE TFSRUNCL.
052200     IF  NOT WK-C-SUCCESSFUL
052300         DISPLAY "TRFXTAPS - CLOSE FILE ERROR - TFSRUNCL"
052400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
052500     END-IF.
052600*--------------------------------------------------------------*
052700 A799-SET-RUN-COMPLETE-EX.
052800*--------------------------------------------------------------*
052900     EXIT.
053000 EJECT
053100*--------------------------------------------------------------*
053200 B000-GET-SYS-DATE-TIME.
053300*--------------------------------------------------------------*
053400     ACCEPT WK-C-SYS-DATE        FROM DATE.
053500     ACCEPT WK-C-SYS-TIME        FROM TIME.
053600*--------------------------------------------------------------*
053700 B099-GET-SYS-DATE-TIME-EX.
053800*--------------------------------------------------------------*
053900     EXIT.
054000*--------------------------------------------------------------*
054100 B100-STAMP-RUNCL.
054200*--------------------------------------------------------------*
054300     MOVE WK-N-CENTURY       TO    WK-C-RUNCL-DTE-CC.
054400     MOVE WK-C-SYS-DATE      TO    WK-C-RUNCL-DTE-YYMMDD.
054500     MOVE WK-C-RUNCL-DTE-NUM TO    TFSRUNCL-LASTDTE.
054600     MOVE WK-C-SYS-TIME-HH   TO    TFSRUNCL-LASTTIM (1:2).
054700     MOVE WK-C-SYS-TIME-MN   TO    TFSRUNCL-LASTTIM (3:2).
054800     MOVE WK-C-SYS-TIME-SS   TO    TFSRUNCL-LASTTIM (5:2).
054900*--------------------------------------------------------------*
055000 B199-STAMP-RUNCL-EX.
055100*--------------------------------------------------------------*
055200     EXIT.
055300 EJECT
055400*--------------------------------------------------------------*
055500 Y900-ABNORMAL-TERMINATION.
055600*--------------------------------------------------------------*
055700     MOVE "F"                    TO    TFSRUNCL-STATUS.
055800     PERFORM B000-GET-SYS-DATE-TIME
055900        THRU B099-GET-SYS-DATE-TIME-EX.
056000     PERFORM B100-STAMP-RUNCL
056100        THRU B199-STAMP-RUNCL-EX.
056200     REWRITE TFSRUNCL-REC-1.
056300     CLOSE TFSTAPS TFSTRIPS TFSFARE TFSRUNCL.
056400     GOBACK.
